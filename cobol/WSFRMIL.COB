000100*****************************************************************
000200*                                                               *
000300*  RECORD DEFINITION FOR MILEAGE ENTRY FILE                    *
000400*     USES MIL-ID AS KEY                                       *
000500*     ONE ENTRY PER VEHICLE PER MONTH                          *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 30 BYTES PADDED TO 32 BY FILLER.
000900*
001000* MIL-KM IS KILOMETRES DRIVEN IN THE MONTH, 1 DECIMAL DIGIT.
001100* ENTRIES MUST BE NON-NEGATIVE - SEE FR100 BB020 VALIDATION.
001200*
001300* 13/01/26 MLP - CREATED.                                         FR1006  
001400*
001500 01  FR-MILEAGE-RECORD.
001600     03  MIL-ID              PIC 9(6).
001700     03  MIL-PERSON-ID       PIC 9(6).
001800     03  MIL-VEHICLE-ID      PIC 9(6).
001900     03  MIL-YEAR            PIC 9(4).
002000     03  MIL-MONTH           PIC 9(2).
002100     03  MIL-KM              PIC 9(5)V9.
002200     03  FILLER              PIC X(2).
002300*
