000100*****************************************************************
000200*                                                               *
000300*  RECORD DEFINITION FOR OTHER EXPENSE FILE                    *
000400*     USES OTH-ID AS KEY                                       *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 104 BYTES PADDED TO 108 BY FILLER.
000800*
000900* OTH-ATTACHMENT MAY BE BLANK - NO RECEIPT SCANNED.
001000*
001100* 14/01/26 MLP - CREATED.                                         FR1008  
001200* 27/01/26 MLP - WIDENED OTH-DESCRIPTION TO 40 PER SPEC.          FR1009  
001300*
001400 01  FR-OTHER-EXPENSE-RECORD.
001500     03  OTH-ID              PIC 9(6).
001600     03  OTH-PERSON-ID       PIC 9(6).
001700     03  OTH-YEAR            PIC 9(4).
001800     03  OTH-DESCRIPTION     PIC X(40).
001900     03  OTH-AMOUNT          PIC 9(6)V99.
002000     03  OTH-ATTACHMENT      PIC X(40).
002100     03  FILLER              PIC X(4).
002200*
