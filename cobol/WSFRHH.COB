000100*****************************************************************
000200*                                                               *
000300*  RECORD DEFINITION FOR HOUSEHOLD FILE                        *
000400*     USES HH-ID AS KEY                                        *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 36 BYTES PADDED TO 40 BY FILLER.
000800*
000900* 12/01/26 MLP - CREATED.                                         FR1001  
001000* 19/01/26 MLP - ADDED TRAILING FILLER TO PAD DISK RECORD.        FR1002  
001100*
001200 01  FR-HOUSEHOLD-RECORD.
001300     03  HH-ID              PIC 9(6).
001400     03  HH-NAME            PIC X(30).
001500     03  FILLER             PIC X(4).
001600*
