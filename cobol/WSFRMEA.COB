000100*****************************************************************
000200*                                                               *
000300*  RECORD DEFINITION FOR MEAL EXPENSE FILE                     *
000400*     USES MEA-ID AS KEY                                       *
000500*     ONE ENTRY PER INDIVIDUAL MEAL                             *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 24 BYTES PADDED TO 28 BY FILLER.
000900*
001000* MEA-MEAL-COST IS THE COST OF ONE MEAL - SEE FR310 FOR THE
001100* STATUTORY FLOOR/CEILING APPLIED AT CALCULATION TIME.
001200*
001300* 13/01/26 MLP - CREATED.                                         FR1007  
001400*
001500 01  FR-MEAL-RECORD.
001600     03  MEA-ID              PIC 9(6).
001700     03  MEA-PERSON-ID       PIC 9(6).
001800     03  MEA-YEAR            PIC 9(4).
001900     03  MEA-MONTH           PIC 9(2).
002000     03  MEA-MEAL-COST       PIC 9(4)V99.
002100     03  FILLER              PIC X(4).
002200*
