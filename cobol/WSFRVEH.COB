000100*****************************************************************
000200*                                                               *
000300*  RECORD DEFINITION FOR VEHICLE FILE                          *
000400*     USES VEH-ID AS KEY, VEH-PERSON-ID POINTS TO OWNER        *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 34 BYTES PADDED TO 36 BY FILLER.
000800*
000900* VEH-POWER-CV IS FISCAL HORSEPOWER, RANGE 1-50 ON ENTRY. SEE
001000* FR300 FOR THE NORMALISATION APPLIED AT CALCULATION TIME.
001100*
001200* 13/01/26 MLP - CREATED.                                         FR1005  
001300*
001400 01  FR-VEHICLE-RECORD.
001500     03  VEH-ID              PIC 9(6).
001600     03  VEH-PERSON-ID       PIC 9(6).
001700     03  VEH-NAME            PIC X(20).
001800     03  VEH-POWER-CV        PIC 9(2).
001900     03  FILLER              PIC X(2).
002000*
