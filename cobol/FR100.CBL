000100*****************************************************************
000200*                                                               *
000300*                FRAIS REELS  DASHBOARD  BATCH  DRIVER         *
000400*                                                               *
000500*     CHAINED FROM FR000 WITH THE VALIDATED RUN YEAR.  OPENS   *
000600*     ALL SIX MASTER/MOVEMENT FILES, BUILDS THE PER-PERSON     *
000700*     SUMMARIES AND PRINTS THE DASHBOARD REPORT.                *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.          FR100.
001500 AUTHOR.              M L PATOUT.
001600 INSTALLATION.        FISCALITE TREASURY BUREAU - BATCH UNIT.
001700 DATE-WRITTEN.        13/01/1986.
001800 DATE-COMPILED.
001900 SECURITY.            UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000*
002100*    REMARKS.         FRAIS REELS DASHBOARD - MAIN BATCH DRIVER.
002200*                     LOADS HOUSEHOLD, VEHICLE, PERSON, MILEAGE,
002300*                     MEAL AND OTHER-EXPENSE DATA INTO WORKING
002400*                     STORAGE TABLES, SORTS PERSONS BY LAST THEN
002500*                     FIRST NAME, AND FOR EACH PERSON BUILDS AND
002600*                     PRINTS THE YEARLY DEDUCTION SUMMARY.
002700*
002800*    CALLED MODULES.  FR300 (MILEAGE), FR310 (MEALS).
002900*
003000*    FILES USED -
003100*                     HOUSEHOLDS, PERSONS, VEHICLES, MILEAGE,
003200*                     MEALS, OTHEREXP (INPUT), REPORT (OUTPUT).
003300*
003400*    ERROR MESSAGES USED -
003500*                     FR101 NO PERSONS FOUND FOR THE RUN.
003600*                     FR102 PERSON REFS UNKNOWN HOUSEHOLD.
003700*                     FR103 VEHICLE REFS UNKNOWN PERSON.
003800*                     FR104 MILEAGE REFS UNKNOWN PERSON/VEHICLE.
003900*                     FR105 MEAL ENTRY REFS UNKNOWN PERSON.
004000*                     FR106 OTHER EXPENSE REFS UNKNOWN PERSON.
004100*                     FR107 MILEAGE ENTRY MONTH OUT OF RANGE.
004200*                     FR108 MEAL ENTRY MONTH OUT OF RANGE.
004300*                     FR109 FR300 RETURNED AN ERROR CODE.
004400*                     FR110 FR310 RETURNED AN ERROR CODE.
004500*
004600* CHANGES -
004700* 13/01/86 MLP - 1.0.00 CREATED - TABLE-LOAD SHAPE TAKEN FROM     FR3001  
004800*                       THE OLD EMPLOYEE-MASTER LOAD IN PYRGSTR.
004900* 20/01/86 MLP -    .01 ADDED THE BUBBLE SORT ON PERSON SO THE    FR3002  
005000*                       DASHBOARD PRINTS IN NAME ORDER WITHOUT
005100*                       A SORT STEP IN THE JCL.
005200* 11/02/86 MLP -    .02 FIXED VEHICLE TOTAL RESET - WAS CARRYING  FR3003  
005300*                       OVER BETWEEN PERSONS, OVERSTATING THE
005400*                       SECOND PERSON ON A PAGE. CUSTOMS #4502.
005500* 02/09/86 MLP -    .03 PAGE-BREAK TEST MOVED AHEAD OF THE        FR3004  
005600*                       VEHICLE DETAIL LINE AS WELL AS THE
005700*                       PERSON HEADER - REPORTS WERE SPLITTING
005800*                       A VEHICLE LINE ACROSS THE FOOT OF A PAGE.
005900* 21/11/92 MLP -    .04 COMMENTS TIDIED FOR THE EC SCALE          FR3005  
006000*                       CHANGEOVER IN FR300 - NO CHANGE HERE.
006100* 14/06/99 MLP -    .05 Y2K - MIL-YEAR/MEA-YEAR/OTH-YEAR ARE      FR3006  
006200*                       ALREADY CCYY ON DISK, NO WIDTH CHANGE.
006300* 08/03/04 RDC -    .06 NO-PEOPLE CASE NOW WRITES FR101 TO THE    FR3007  
006400*                       REPORT FILE INSTEAD OF ABORTING WITH NO
006500*                       OUTPUT AT ALL - OPS WANTED SOMETHING ON
006600*                       THE PRINT QUEUE EVEN ON A DRY RUN.
006700* 02/10/16 MLP -    .07 ALL FR PROGRAMS NOW CARRY THE STANDARD    FR3008  
006800*                       WS-DATE-FORMATS BLOCK FOR CONSISTENCY.
006900* 09/05/18 RDC - 1.1    INTERNAL AUDIT #6193 - DASHBOARD WAS      FR3009  
007000*                       SILENTLY DROPPING FR300/FR310 ERROR
007100*                       RETURNS AND ORPHAN VEHICLE/MILEAGE/MEAL/
007200*                       OTHER RECORDS.  ADDED THE AA042/AA052/
007300*                       AA062/AA072 REFERENCE CHECKS, THE MONTH
007400*                       RANGE CHECK ON MILEAGE/MEALS, AND THE
007500*                       FR300/FR310 RETURN-CODE TEST AT BB031/
007600*                       BB041 - SEE FR102 THRU FR110.
007700*
007800*****************************************************************
007900*
008000 ENVIRONMENT DIVISION.
008100*================================
008200*
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01                    IS TOP-OF-FORM
008600     CLASS FR-NUMERIC-CLASS IS "0" THRU "9".
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT HOUSEHOLDS-FILE   ASSIGN TO "HOUSEHOLDS"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-HH-STATUS.
009300     SELECT PERSONS-FILE      ASSIGN TO "PERSONS"
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-PER-STATUS.
009600     SELECT VEHICLES-FILE     ASSIGN TO "VEHICLES"
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-VEH-STATUS.
009900     SELECT MILEAGE-FILE      ASSIGN TO "MILEAGE"
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-MIL-STATUS.
010200     SELECT MEALS-FILE        ASSIGN TO "MEALS"
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-MEA-STATUS.
010500     SELECT OTHEREXP-FILE     ASSIGN TO "OTHEREXP"
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS WS-OTH-STATUS.
010800     SELECT REPORT-FILE       ASSIGN TO "REPORT"
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS WS-RPT-STATUS.
011100*
011200 DATA DIVISION.
011300*================================
011400*
011500 FILE SECTION.
011600*-------------
011700*
011800 FD  HOUSEHOLDS-FILE
011900     LABEL RECORDS ARE STANDARD.
012000 COPY "WSFRHH.COB".
012100*
012200 FD  PERSONS-FILE
012300     LABEL RECORDS ARE STANDARD.
012400 COPY "WSFRPER.COB".
012500*
012600 FD  VEHICLES-FILE
012700     LABEL RECORDS ARE STANDARD.
012800 COPY "WSFRVEH.COB".
012900*
013000 FD  MILEAGE-FILE
013100     LABEL RECORDS ARE STANDARD.
013200 COPY "WSFRMIL.COB".
013300*
013400 FD  MEALS-FILE
013500     LABEL RECORDS ARE STANDARD.
013600 COPY "WSFRMEA.COB".
013700*
013800 FD  OTHEREXP-FILE
013900     LABEL RECORDS ARE STANDARD.
014000 COPY "WSFROTH.COB".
014100*
014200 FD  REPORT-FILE
014300     LABEL RECORDS ARE STANDARD.
014400 01  REPORT-RECORD              PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014700*------------------------
014800 77  WS-PROG-NAME            PIC X(15) VALUE "FR100 (1.1.00)".
014900*
015000 01  WS-FILE-STATUS.
015100     03  WS-HH-STATUS        PIC XX.
015200     03  WS-PER-STATUS       PIC XX.
015300     03  WS-VEH-STATUS       PIC XX.
015400     03  WS-MIL-STATUS       PIC XX.
015500     03  WS-MEA-STATUS       PIC XX.
015600     03  WS-OTH-STATUS       PIC XX.
015700     03  WS-RPT-STATUS       PIC XX.
015800     03  FILLER              PIC X(2).
015900*
016000 01  WS-SWITCHES.
016100     03  WS-EOF-SWITCH       PIC X     VALUE "N".
016200         88  WS-EOF                    VALUE "Y".
016300         88  WS-NOT-EOF                VALUE "N".
016400     03  WS-SORT-SWITCH      PIC X     VALUE "N".
016500         88  WS-SWAPPED                VALUE "Y".
016600         88  WS-NOT-SWAPPED            VALUE "N".
016700     03  FILLER              PIC X(2).
016800*
016900*    HOUSEHOLD MASTER TABLE - LOADED ONCE, SEARCHED PER PERSON.
017000 01  WS-HOUSEHOLD-TABLE.
017100     03  WS-HH-COUNT         PIC 9(4)  COMP VALUE ZERO.
017200     03  WS-HH-ENTRY         OCCURS 200 TIMES
017300                              INDEXED BY WS-HH-NDX.
017400         05  WS-HH-T-ID      PIC 9(6).
017500         05  WS-HH-T-NAME    PIC X(30).
017600     03  FILLER              PIC X(1).
017700*
017800*    VEHICLE MASTER TABLE - LOADED ONCE, SCANNED PER PERSON.
017900 01  WS-VEHICLE-TABLE.
018000     03  WS-VEH-COUNT        PIC 9(4)  COMP VALUE ZERO.
018100     03  WS-VEH-ENTRY        OCCURS 500 TIMES
018200                              INDEXED BY WS-VEH-NDX.
018300         05  WS-VEH-T-ID         PIC 9(6).
018400         05  WS-VEH-T-PERSON-ID  PIC 9(6).
018500         05  WS-VEH-T-NAME       PIC X(20).
018600         05  WS-VEH-T-CV         PIC 9(2).
018700     03  FILLER              PIC X(1).
018800*
018900*    PERSON TABLE - LOADED THEN SORTED INTO NAME ORDER BY
019000*    AA045-SORT-PERSONS BEFORE ANY PRINTING STARTS.
019100 01  WS-PERSON-TABLE.
019200     03  WS-PER-COUNT        PIC 9(4)  COMP VALUE ZERO.
019300     03  WS-PER-ENTRY        OCCURS 500 TIMES
019400                              INDEXED BY WS-PER-NDX.
019500         05  WS-PER-T-ID         PIC 9(6).
019600         05  WS-PER-T-HH-ID      PIC 9(6).
019700         05  WS-PER-T-FIRST      PIC X(20).
019800         05  WS-PER-T-LAST       PIC X(20).
019900     03  FILLER              PIC X(1).
020000*
020100*    SWAP AREA FOR THE PERSON BUBBLE SORT - SAME SHAPE AS ONE
020200*    WS-PER-ENTRY ROW.
020300 01  WS-PERSON-SWAP.
020400     03  WS-SWAP-ID          PIC 9(6).
020500     03  WS-SWAP-HH-ID       PIC 9(6).
020600     03  WS-SWAP-FIRST       PIC X(20).
020700     03  WS-SWAP-LAST        PIC X(20).
020800     03  FILLER              PIC X(1).
020900*
021000*    MILEAGE, MEAL AND OTHER-EXPENSE MOVEMENT TABLES - LOADED IN
021100*    FULL, THEN FILTERED BY PERSON AND YEAR AS EACH PERSON IS
021200*    PROCESSED.  SEE BB020/BB040/BB050.
021300 01  WS-MILEAGE-TABLE.
021400     03  WS-MIL-COUNT        PIC 9(4)  COMP VALUE ZERO.
021500     03  WS-MIL-ENTRY        OCCURS 2000 TIMES
021600                              INDEXED BY WS-MIL-NDX.
021700         05  WS-MIL-T-PERSON-ID  PIC 9(6).
021800         05  WS-MIL-T-VEHICLE-ID PIC 9(6).
021900         05  WS-MIL-T-YEAR       PIC 9(4).
022000         05  WS-MIL-T-MONTH      PIC 9(2).
022100         05  WS-MIL-T-KM         PIC 9(5)V9.
022200     03  FILLER              PIC X(1).
022300*
022400 01  WS-MEAL-TABLE.
022500     03  WS-MEA-COUNT        PIC 9(4)  COMP VALUE ZERO.
022600     03  WS-MEA-ENTRY        OCCURS 2000 TIMES
022700                              INDEXED BY WS-MEA-NDX.
022800         05  WS-MEA-T-PERSON-ID  PIC 9(6).
022900         05  WS-MEA-T-YEAR       PIC 9(4).
023000         05  WS-MEA-T-MONTH      PIC 9(2).
023100         05  WS-MEA-T-COST       PIC 9(4)V99.
023200     03  FILLER              PIC X(1).
023300*
023400 01  WS-OTHER-TABLE.
023500     03  WS-OTH-COUNT        PIC 9(4)  COMP VALUE ZERO.
023600     03  WS-OTH-ENTRY        OCCURS 1000 TIMES
023700                              INDEXED BY WS-OTH-NDX.
023800         05  WS-OTH-T-PERSON-ID  PIC 9(6).
023900         05  WS-OTH-T-YEAR       PIC 9(4).
024000         05  WS-OTH-T-AMOUNT     PIC 9(6)V99.
024100     03  FILLER              PIC X(1).
024200*
024300*    ONE PERSON'S OWNED VEHICLES WITH THEIR YEAR KM - REBUILT BY
024400*    BB020-AGGREGATE-VEHICLE-KM FOR EVERY PERSON IN TURN.
024500 01  WS-PERSON-VEHICLE-LIST.
024600     03  WS-PV-COUNT         PIC 9(3)  COMP VALUE ZERO.
024700     03  WS-PV-ENTRY         OCCURS 50 TIMES
024800                              INDEXED BY WS-PV-NDX.
024900         05  WS-PV-VEHICLE-ID    PIC 9(6).
025000         05  WS-PV-NAME          PIC X(20).
025100         05  WS-PV-CV            PIC 9(2).
025200         05  WS-PV-KM            PIC 9(5)V9.
025300         05  WS-PV-DEDUCTION     PIC 9(7)V99.
025400         05  WS-PV-ENTRY-COUNT   PIC 9(4)  COMP.
025500     03  FILLER              PIC X(1).
025600*
025700 01  WS-ACCUMULATORS.
025800     03  WS-VEH-DED-TOTAL    PIC 9(7)V99   COMP-3.
025900     03  WS-MEALS-TOTAL      PIC 9(7)V99   COMP-3.
026000     03  WS-OTHER-TOTAL      PIC 9(7)V99   COMP-3.
026100     03  WS-PERSON-TOTAL     PIC 9(8)V99   COMP-3.
026200     03  WS-GRAND-TOTAL      PIC 9(8)V99   COMP-3.
026300     03  FILLER              PIC X(1).
026400*
026500 01  WS-SUBSCRIPTS.
026600     03  WS-I                PIC 9(4)  COMP.
026700     03  WS-J                PIC 9(4)  COMP.
026800     03  FILLER              PIC X(1).
026900*
027000 01  WS-WORK-AREAS.
027100     03  WS-FOUND-HH-NAME    PIC X(30) VALUE SPACES.
027200     03  FILLER              PIC X(1).
027300*
027400*    BUILDS THE TEXT FOR ONE RECORD-LEVEL ERROR LINE - SEE
027500*    CC070-PRINT-ERROR-LINE AND THE AA042/AA052/AA062/AA072
027600*    REFERENCE CHECKS ADDED UNDER AUDIT #6193.
027700 01  WS-ERROR-WORK.
027800     03  WS-ERROR-TEXT       PIC X(40) VALUE SPACES.
027900     03  WS-ERROR-ID-TEXT    PIC 9(6).
028000     03  FILLER              PIC X(1).
028100*
028200*    LINKAGE WORK AREAS FOR THE CALLED DEDUCTION ENGINES.
028300 01  WS-FR300-LINKAGE.
028400     03  WS-FR300-POWER-CV   PIC 9(2).
028500     03  WS-FR300-TOTAL-KM   PIC 9(6)V9.
028600     03  WS-FR300-DEDUCTION  PIC 9(7)V99.
028700     03  WS-FR300-ERROR-CODE PIC 99.
028800*
028900 01  WS-FR310-LINKAGE.
029000     03  WS-FR310-MEAL-COST  PIC 9(4)V99.
029100     03  WS-FR310-DEDUCTION  PIC 9(4)V99.
029200     03  WS-FR310-ERROR-CODE PIC 99.
029300*
029400 01  WS-PRINT-CONTROL.
029500     03  WS-PAGE-CNT         PIC 9(3)  COMP VALUE ZERO.
029600     03  WS-LINE-CNT         PIC 9(3)  COMP VALUE 99.
029700     03  WS-PAGE-LINES       PIC 9(3)  COMP VALUE 55.
029800     03  FILLER              PIC X(1).
029900*
030000*    STANDARD DATE-FORM BLOCK - CARRIED IN EVERY FR PROGRAM SO A
030100*    FUTURE DATED-RATE-SCALE CHANGE CAN BE KEYED WITHOUT A COPY.
030200 01  WS-DATE-FORMATS.
030300     03  WS-DATE             PIC X(10)  VALUE "99/99/9999".
030400     03  WS-UK-DATE REDEFINES WS-DATE.
030500         05  WS-UK-DAYS      PIC 99.
030600         05  FILLER          PIC X.
030700         05  WS-UK-MONTH     PIC 99.
030800         05  FILLER          PIC X.
030900         05  WS-UK-YEAR      PIC 9(4).
031000     03  WS-USA-DATE REDEFINES WS-DATE.
031100         05  WS-USA-MONTH    PIC 99.
031200         05  FILLER          PIC X.
031300         05  WS-USA-DAYS     PIC 99.
031400         05  FILLER          PIC X.
031500         05  FILLER          PIC 9(4).
031600     03  WS-INTL-DATE REDEFINES WS-DATE.
031700         05  WS-INTL-YEAR    PIC 9(4).
031800         05  FILLER          PIC X.
031900         05  WS-INTL-MONTH   PIC 99.
032000         05  FILLER          PIC X.
032100         05  WS-INTL-DAYS    PIC 99.
032200*
032300*    REPORT LINE LAYOUTS - FOUR OVERLAYS OF ONE 132 COL AREA,
032400*    ONE PER LINE TYPE.  SEE CC010 THRU CC060.
032500 01  PR-HEAD-LINE.
032600     03  FILLER              PIC X(40).
032700     03  PR-H-TITLE          PIC X(22)
032800                              VALUE "FRAIS REELS DASHBOARD".
032900     03  FILLER              PIC X(5).
033000     03  PR-H-YEAR-LIT        PIC X(5)  VALUE "YEAR ".
033100     03  PR-H-YEAR            PIC 9(4).
033200     03  FILLER              PIC X(56).
033300 01  PR-PERSON-LINE REDEFINES PR-HEAD-LINE.
033400     03  PR-P-HHNAME         PIC X(30).
033500     03  FILLER              PIC X(2).
033600     03  PR-P-LAST           PIC X(20).
033700     03  FILLER              PIC X(1).
033800     03  PR-P-FIRST          PIC X(20).
033900     03  FILLER              PIC X(2).
034000     03  PR-P-ID-LIT          PIC X(4)  VALUE "ID: ".
034100     03  PR-P-ID              PIC 9(6).
034200     03  FILLER              PIC X(47).
034300 01  PR-VEHICLE-LINE REDEFINES PR-HEAD-LINE.
034400     03  FILLER              PIC X(5).
034500     03  PR-V-ID             PIC 9(6).
034600     03  FILLER              PIC X(2).
034700     03  PR-V-NAME           PIC X(20).
034800     03  FILLER              PIC X(2).
034900     03  PR-V-CV             PIC Z9.
035000     03  FILLER              PIC X(2).
035100     03  PR-V-KM             PIC ZZZ,ZZ9.9.
035200     03  FILLER              PIC X(2).
035300     03  PR-V-DEDUCTION      PIC Z,ZZZ,ZZ9.99.
035400     03  FILLER              PIC X(70).
035500 01  PR-TOTAL-LINE REDEFINES PR-HEAD-LINE.
035600     03  FILLER              PIC X(5).
035700     03  PR-T-LABEL          PIC X(30).
035800     03  FILLER              PIC X(2).
035900     03  PR-T-VEH-DED        PIC Z,ZZZ,ZZ9.99.
036000     03  FILLER              PIC X(2).
036100     03  PR-T-MEALS          PIC Z,ZZZ,ZZ9.99.
036200     03  FILLER              PIC X(2).
036300     03  PR-T-OTHER          PIC Z,ZZZ,ZZ9.99.
036400     03  FILLER              PIC X(2).
036500     03  PR-T-TOTAL          PIC ZZ,ZZZ,ZZ9.99.
036600     03  FILLER              PIC X(40).
036700 01  PR-ERROR-LINE REDEFINES PR-HEAD-LINE.
036800     03  FILLER              PIC X(5).
036900     03  PR-E-MSG.
037000         05  PR-E-MSG-TEXT   PIC X(40).
037100         05  PR-E-MSG-ID     PIC 9(6).
037200         05  FILLER          PIC X(14).
037300     03  FILLER              PIC X(67).
037400*
037500 01  ERROR-MESSAGES.
037600     03  FR101               PIC X(40)
037700         VALUE "FR101 NO PERSONS FOUND FOR THE RUN YEAR".
037800     03  FR102               PIC X(30)
037900         VALUE "FR102 UNKNOWN HOUSEHOLD ID".
038000     03  FR103               PIC X(30)
038100         VALUE "FR103 ORPHAN VEHICLE PERS ID".
038200     03  FR104               PIC X(30)
038300         VALUE "FR104 ORPHAN MILEAGE PERS ID".
038400     03  FR104A              PIC X(30)
038500         VALUE "FR104 ORPHAN MILEAGE VEH ID".
038600     03  FR105               PIC X(30)
038700         VALUE "FR105 ORPHAN MEAL PERS ID".
038800     03  FR106               PIC X(30)
038900         VALUE "FR106 ORPHAN OTHER PERS ID".
039000     03  FR107               PIC X(30)
039100         VALUE "FR107 MIL MONTH RANGE ID".
039200     03  FR108               PIC X(30)
039300         VALUE "FR108 MEA MONTH RANGE ID".
039400     03  FR109               PIC X(30)
039500         VALUE "FR109 FR300 ERR CODE VEH ID".
039600     03  FR110               PIC X(30)
039700         VALUE "FR110 FR310 ERR CODE MEA ID".
039800*
039900 01  ERROR-CODE              PIC 999.
040000*
040100 LINKAGE SECTION.
040200*================
040300*
040400 01  FR100-RUN-YEAR          PIC 9(4)  COMP.
040500*
040600 PROCEDURE DIVISION USING FR100-RUN-YEAR.
040700*========================================
040800*
040900 AA000-MAINLINE.
041000     PERFORM  AA010-OPEN-FILES
041100         THRU AA010-EXIT.
041200     PERFORM  AA020-LOAD-HOUSEHOLDS
041300         THRU AA020-EXIT.
041400     PERFORM  AA030-LOAD-VEHICLES
041500         THRU AA030-EXIT.
041600     PERFORM  AA040-LOAD-PERSONS
041700         THRU AA040-EXIT.
041800     IF       WS-PER-COUNT = ZERO
041900              PERFORM CC060-NO-PEOPLE THRU CC060-EXIT
042000              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
042100              GO TO AA000-EXIT.
042200     PERFORM  AA042-VALIDATE-VEHICLES
042300         THRU AA042-EXIT.
042400     PERFORM  AA045-SORT-PERSONS
042500         THRU AA045-EXIT.
042600     PERFORM  AA050-LOAD-MILEAGE
042700         THRU AA050-EXIT.
042800     PERFORM  AA052-VALIDATE-MILEAGE
042900         THRU AA052-EXIT.
043000     PERFORM  AA060-LOAD-MEALS
043100         THRU AA060-EXIT.
043200     PERFORM  AA062-VALIDATE-MEALS
043300         THRU AA062-EXIT.
043400     PERFORM  AA070-LOAD-OTHER
043500         THRU AA070-EXIT.
043600     PERFORM  AA072-VALIDATE-OTHER
043700         THRU AA072-EXIT.
043800     PERFORM  CC010-PRINT-PAGE-HEAD
043900         THRU CC010-EXIT.
044000     PERFORM  AA080-PROCESS-PERSONS
044100         THRU AA080-EXIT
044200         VARYING WS-PER-NDX FROM 1 BY 1
044300         UNTIL WS-PER-NDX > WS-PER-COUNT.
044400     PERFORM  CC050-PRINT-GRAND-TOTAL
044500         THRU CC050-EXIT.
044600     PERFORM  AA090-CLOSE-FILES
044700         THRU AA090-EXIT.
044800 AA000-EXIT.
044900     EXIT     PROGRAM.
045000*
045100 AA010-OPEN-FILES.
045200     OPEN     INPUT  HOUSEHOLDS-FILE
045300                      PERSONS-FILE
045400                      VEHICLES-FILE
045500                      MILEAGE-FILE
045600                      MEALS-FILE
045700                      OTHEREXP-FILE.
045800     OPEN     OUTPUT REPORT-FILE.
045900 AA010-EXIT.
046000     EXIT.
046100*
046200 AA020-LOAD-HOUSEHOLDS.
046300     MOVE     "N"   TO WS-EOF-SWITCH.
046400     PERFORM  AA021-READ-HOUSEHOLD
046500         THRU AA021-EXIT
046600         UNTIL WS-EOF.
046700 AA020-EXIT.
046800     EXIT.
046900 AA021-READ-HOUSEHOLD.
047000     READ     HOUSEHOLDS-FILE
047100         AT END
047200              SET WS-EOF TO TRUE
047300              GO TO AA021-EXIT.
047400     ADD      1     TO WS-HH-COUNT.
047500     SET      WS-HH-NDX TO WS-HH-COUNT.
047600     MOVE     HH-ID   TO WS-HH-T-ID   (WS-HH-NDX).
047700     MOVE     HH-NAME TO WS-HH-T-NAME (WS-HH-NDX).
047800 AA021-EXIT.
047900     EXIT.
048000*
048100 AA030-LOAD-VEHICLES.
048200     MOVE     "N"   TO WS-EOF-SWITCH.
048300     PERFORM  AA031-READ-VEHICLE
048400         THRU AA031-EXIT
048500         UNTIL WS-EOF.
048600 AA030-EXIT.
048700     EXIT.
048800 AA031-READ-VEHICLE.
048900     READ     VEHICLES-FILE
049000         AT END
049100              SET WS-EOF TO TRUE
049200              GO TO AA031-EXIT.
049300     ADD      1     TO WS-VEH-COUNT.
049400     SET      WS-VEH-NDX TO WS-VEH-COUNT.
049500     MOVE     VEH-ID        TO WS-VEH-T-ID        (WS-VEH-NDX).
049600     MOVE     VEH-PERSON-ID TO WS-VEH-T-PERSON-ID (WS-VEH-NDX).
049700     MOVE     VEH-NAME      TO WS-VEH-T-NAME      (WS-VEH-NDX).
049800     MOVE     VEH-POWER-CV  TO WS-VEH-T-CV        (WS-VEH-NDX).
049900 AA031-EXIT.
050000     EXIT.
050100*
050200 AA040-LOAD-PERSONS.
050300     MOVE     "N"   TO WS-EOF-SWITCH.
050400     PERFORM  AA041-READ-PERSON
050500         THRU AA041-EXIT
050600         UNTIL WS-EOF.
050700 AA040-EXIT.
050800     EXIT.
050900 AA041-READ-PERSON.
051000     READ     PERSONS-FILE
051100         AT END
051200              SET WS-EOF TO TRUE
051300              GO TO AA041-EXIT.
051400     ADD      1     TO WS-PER-COUNT.
051500     SET      WS-PER-NDX TO WS-PER-COUNT.
051600     MOVE     PER-ID         TO WS-PER-T-ID    (WS-PER-NDX).
051700     MOVE     PER-HH-ID      TO WS-PER-T-HH-ID (WS-PER-NDX).
051800     MOVE     PER-FIRST-NAME TO WS-PER-T-FIRST (WS-PER-NDX).
051900     MOVE     PER-LAST-NAME  TO WS-PER-T-LAST  (WS-PER-NDX).
052000 AA041-EXIT.
052100     EXIT.
052200*
052300*    REFERENTIAL CHECK - EVERY VEHICLE MUST BELONG TO A LOADED
052400*    PERSON.  AN ORPHAN VEHICLE RAISES FR103 AND IS OTHERWISE
052500*    LEFT IN THE TABLE - BB021 WILL SIMPLY NEVER MATCH IT TO A
052600*    PERSON, SO NO DOUBLE-COUNTING RESULTS.  AUDIT #6193.
052700 AA042-VALIDATE-VEHICLES.
052800     PERFORM  AA043-CHECK-ONE-VEHICLE
052900         THRU AA043-EXIT
053000         VARYING WS-VEH-NDX FROM 1 BY 1
053100         UNTIL WS-VEH-NDX > WS-VEH-COUNT.
053200 AA042-EXIT.
053300     EXIT.
053400 AA043-CHECK-ONE-VEHICLE.
053500     SET      WS-PER-NDX TO 1.
053600     SEARCH   WS-PER-ENTRY
053700         AT END
053800              MOVE FR103 TO WS-ERROR-TEXT
053900              MOVE WS-VEH-T-PERSON-ID (WS-VEH-NDX)
054000                       TO WS-ERROR-ID-TEXT
054100              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
054200              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
054300         WHEN WS-PER-T-ID (WS-PER-NDX) =
054400              WS-VEH-T-PERSON-ID (WS-VEH-NDX)
054500              CONTINUE
054600     END-SEARCH.
054700 AA043-EXIT.
054800     EXIT.
054900*
055000*    CLASSIC BUBBLE SORT ON (LAST NAME, FIRST NAME) - NO SORT
055100*    VERB IS NEEDED FOR A TABLE THIS SMALL AND IT KEEPS THE
055200*    HOUSEHOLD/VEHICLE LOOKUPS STILL POINTING AT LOADED ROWS.
055300 AA045-SORT-PERSONS.
055400     PERFORM  AA046-OUTER-PASS
055500         THRU AA046-EXIT
055600         VARYING WS-I FROM 1 BY 1
055700         UNTIL WS-I > WS-PER-COUNT.
055800 AA045-EXIT.
055900     EXIT.
056000 AA046-OUTER-PASS.
056100     PERFORM  AA047-INNER-PASS
056200         THRU AA047-EXIT
056300         VARYING WS-J FROM 1 BY 1
056400         UNTIL WS-J > (WS-PER-COUNT - WS-I).
056500 AA046-EXIT.
056600     EXIT.
056700 AA047-INNER-PASS.
056800     IF       WS-PER-T-LAST (WS-J) > WS-PER-T-LAST (WS-J + 1)
056900              PERFORM AA048-SWAP-PERSONS THRU AA048-EXIT
057000              GO TO AA047-EXIT.
057100     IF       WS-PER-T-LAST (WS-J) = WS-PER-T-LAST (WS-J + 1)
057200         AND  WS-PER-T-FIRST (WS-J) > WS-PER-T-FIRST (WS-J + 1)
057300              PERFORM AA048-SWAP-PERSONS THRU AA048-EXIT.
057400 AA047-EXIT.
057500     EXIT.
057600 AA048-SWAP-PERSONS.
057700     MOVE     WS-PER-ENTRY (WS-J)     TO WS-PERSON-SWAP.
057800     MOVE     WS-PER-ENTRY (WS-J + 1) TO WS-PER-ENTRY (WS-J).
057900     MOVE     WS-PERSON-SWAP          TO WS-PER-ENTRY (WS-J + 1).
058000 AA048-EXIT.
058100     EXIT.
058200*
058300 AA050-LOAD-MILEAGE.
058400     MOVE     "N"   TO WS-EOF-SWITCH.
058500     PERFORM  AA051-READ-MILEAGE
058600         THRU AA051-EXIT
058700         UNTIL WS-EOF.
058800 AA050-EXIT.
058900     EXIT.
059000 AA051-READ-MILEAGE.
059100     READ     MILEAGE-FILE
059200         AT END
059300              SET WS-EOF TO TRUE
059400              GO TO AA051-EXIT.
059500     ADD      1     TO WS-MIL-COUNT.
059600     SET      WS-MIL-NDX TO WS-MIL-COUNT.
059700     MOVE     MIL-PERSON-ID  TO WS-MIL-T-PERSON-ID  (WS-MIL-NDX).
059800     MOVE     MIL-VEHICLE-ID TO WS-MIL-T-VEHICLE-ID (WS-MIL-NDX).
059900     MOVE     MIL-YEAR       TO WS-MIL-T-YEAR       (WS-MIL-NDX).
060000     MOVE     MIL-MONTH      TO WS-MIL-T-MONTH      (WS-MIL-NDX).
060100     MOVE     MIL-KM         TO WS-MIL-T-KM         (WS-MIL-NDX).
060200 AA051-EXIT.
060300     EXIT.
060400*
060500*    REFERENTIAL AND RANGE CHECKS ON EACH MILEAGE ENTRY - PERSON
060600*    ID MUST BE KNOWN (FR104), VEHICLE ID MUST BE KNOWN (FR104A)
060700*    AND THE MONTH MUST FALL IN 1-12 (FR107).  AUDIT #6193.
060800 AA052-VALIDATE-MILEAGE.
060900     PERFORM  AA053-CHECK-ONE-MILEAGE
061000         THRU AA053-EXIT
061100         VARYING WS-MIL-NDX FROM 1 BY 1
061200         UNTIL WS-MIL-NDX > WS-MIL-COUNT.
061300 AA052-EXIT.
061400     EXIT.
061500 AA053-CHECK-ONE-MILEAGE.
061600     SET      WS-PER-NDX TO 1.
061700     SEARCH   WS-PER-ENTRY
061800         AT END
061900              MOVE FR104 TO WS-ERROR-TEXT
062000              MOVE WS-MIL-T-PERSON-ID (WS-MIL-NDX)
062100                       TO WS-ERROR-ID-TEXT
062200              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
062300              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
062400         WHEN WS-PER-T-ID (WS-PER-NDX) =
062500              WS-MIL-T-PERSON-ID (WS-MIL-NDX)
062600              CONTINUE
062700     END-SEARCH.
062800     SET      WS-VEH-NDX TO 1.
062900     SEARCH   WS-VEH-ENTRY
063000         AT END
063100              MOVE FR104A TO WS-ERROR-TEXT
063200              MOVE WS-MIL-T-VEHICLE-ID (WS-MIL-NDX)
063300                       TO WS-ERROR-ID-TEXT
063400              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
063500              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
063600         WHEN WS-VEH-T-ID (WS-VEH-NDX) =
063700              WS-MIL-T-VEHICLE-ID (WS-MIL-NDX)
063800              CONTINUE
063900     END-SEARCH.
064000     IF       WS-MIL-T-MONTH (WS-MIL-NDX) < 1
064100         OR   WS-MIL-T-MONTH (WS-MIL-NDX) > 12
064200              MOVE FR107 TO WS-ERROR-TEXT
064300              MOVE WS-MIL-T-PERSON-ID (WS-MIL-NDX)
064400                       TO WS-ERROR-ID-TEXT
064500              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
064600              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT.
064700 AA053-EXIT.
064800     EXIT.
064900*
065000 AA060-LOAD-MEALS.
065100     MOVE     "N"   TO WS-EOF-SWITCH.
065200     PERFORM  AA061-READ-MEAL
065300         THRU AA061-EXIT
065400         UNTIL WS-EOF.
065500 AA060-EXIT.
065600     EXIT.
065700 AA061-READ-MEAL.
065800     READ     MEALS-FILE
065900         AT END
066000              SET WS-EOF TO TRUE
066100              GO TO AA061-EXIT.
066200     ADD      1     TO WS-MEA-COUNT.
066300     SET      WS-MEA-NDX TO WS-MEA-COUNT.
066400     MOVE     MEA-PERSON-ID TO WS-MEA-T-PERSON-ID (WS-MEA-NDX).
066500     MOVE     MEA-YEAR      TO WS-MEA-T-YEAR      (WS-MEA-NDX).
066600     MOVE     MEA-MONTH     TO WS-MEA-T-MONTH     (WS-MEA-NDX).
066700     MOVE     MEA-MEAL-COST TO WS-MEA-T-COST      (WS-MEA-NDX).
066800 AA061-EXIT.
066900     EXIT.
067000*
067100*    REFERENTIAL AND RANGE CHECKS ON EACH MEAL ENTRY - PERSON ID
067200*    MUST BE KNOWN (FR105) AND THE MONTH MUST FALL IN 1-12
067300*    (FR108).  AUDIT #6193.
067400 AA062-VALIDATE-MEALS.
067500     PERFORM  AA063-CHECK-ONE-MEAL
067600         THRU AA063-EXIT
067700         VARYING WS-MEA-NDX FROM 1 BY 1
067800         UNTIL WS-MEA-NDX > WS-MEA-COUNT.
067900 AA062-EXIT.
068000     EXIT.
068100 AA063-CHECK-ONE-MEAL.
068200     SET      WS-PER-NDX TO 1.
068300     SEARCH   WS-PER-ENTRY
068400         AT END
068500              MOVE FR105 TO WS-ERROR-TEXT
068600              MOVE WS-MEA-T-PERSON-ID (WS-MEA-NDX)
068700                       TO WS-ERROR-ID-TEXT
068800              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
068900              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
069000         WHEN WS-PER-T-ID (WS-PER-NDX) =
069100              WS-MEA-T-PERSON-ID (WS-MEA-NDX)
069200              CONTINUE
069300     END-SEARCH.
069400     IF       WS-MEA-T-MONTH (WS-MEA-NDX) < 1
069500         OR   WS-MEA-T-MONTH (WS-MEA-NDX) > 12
069600              MOVE FR108 TO WS-ERROR-TEXT
069700              MOVE WS-MEA-T-PERSON-ID (WS-MEA-NDX)
069800                       TO WS-ERROR-ID-TEXT
069900              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
070000              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT.
070100 AA063-EXIT.
070200     EXIT.
070300*
070400 AA070-LOAD-OTHER.
070500     MOVE     "N"   TO WS-EOF-SWITCH.
070600     PERFORM  AA071-READ-OTHER
070700         THRU AA071-EXIT
070800         UNTIL WS-EOF.
070900 AA070-EXIT.
071000     EXIT.
071100 AA071-READ-OTHER.
071200     READ     OTHEREXP-FILE
071300         AT END
071400              SET WS-EOF TO TRUE
071500              GO TO AA071-EXIT.
071600     ADD      1     TO WS-OTH-COUNT.
071700     SET      WS-OTH-NDX TO WS-OTH-COUNT.
071800     MOVE     OTH-PERSON-ID TO WS-OTH-T-PERSON-ID (WS-OTH-NDX).
071900     MOVE     OTH-YEAR      TO WS-OTH-T-YEAR      (WS-OTH-NDX).
072000     MOVE     OTH-AMOUNT    TO WS-OTH-T-AMOUNT    (WS-OTH-NDX).
072100 AA071-EXIT.
072200     EXIT.
072300*
072400*    REFERENTIAL CHECK - EVERY OTHER-EXPENSE ENTRY MUST BELONG
072500*    TO A LOADED PERSON (FR106).  AUDIT #6193.
072600 AA072-VALIDATE-OTHER.
072700     PERFORM  AA073-CHECK-ONE-OTHER
072800         THRU AA073-EXIT
072900         VARYING WS-OTH-NDX FROM 1 BY 1
073000         UNTIL WS-OTH-NDX > WS-OTH-COUNT.
073100 AA072-EXIT.
073200     EXIT.
073300 AA073-CHECK-ONE-OTHER.
073400     SET      WS-PER-NDX TO 1.
073500     SEARCH   WS-PER-ENTRY
073600         AT END
073700              MOVE FR106 TO WS-ERROR-TEXT
073800              MOVE WS-OTH-T-PERSON-ID (WS-OTH-NDX)
073900                       TO WS-ERROR-ID-TEXT
074000              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
074100              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
074200         WHEN WS-PER-T-ID (WS-PER-NDX) =
074300              WS-OTH-T-PERSON-ID (WS-OTH-NDX)
074400              CONTINUE
074500     END-SEARCH.
074600 AA073-EXIT.
074700     EXIT.
074800*
074900*    DRIVES ONE PERSON'S DEDUCTION SUMMARY AND PRINTS ITS LINES.
075000*    WS-PER-NDX IS SET BY THE CONTROLLING PERFORM IN AA000.
075100 AA080-PROCESS-PERSONS.
075200     PERFORM  AA082-FIND-HOUSEHOLD
075300         THRU AA082-EXIT.
075400     PERFORM  CC020-PRINT-PERSON-HEAD
075500         THRU CC020-EXIT.
075600     PERFORM  BB020-AGGREGATE-VEHICLE-KM
075700         THRU BB020-EXIT.
075800     PERFORM  BB030-RATE-VEHICLES
075900         THRU BB030-EXIT.
076000     PERFORM  BB040-CALC-MEALS
076100         THRU BB040-EXIT.
076200     PERFORM  BB050-CALC-OTHER
076300         THRU BB050-EXIT.
076400     COMPUTE  WS-PERSON-TOTAL ROUNDED =
076500              WS-VEH-DED-TOTAL + WS-MEALS-TOTAL + WS-OTHER-TOTAL.
076600     PERFORM  CC040-PRINT-PERSON-TOTALS
076700         THRU CC040-EXIT.
076800     ADD      WS-PERSON-TOTAL TO WS-GRAND-TOTAL.
076900 AA080-EXIT.
077000     EXIT.
077100*
077200 AA082-FIND-HOUSEHOLD.
077300     MOVE     SPACES TO WS-FOUND-HH-NAME.
077400     SET      WS-HH-NDX TO 1.
077500     SEARCH   WS-HH-ENTRY
077600         AT END
077700              MOVE "*** UNKNOWN HOUSEHOLD ***" TO WS-FOUND-HH-NAME
077800              MOVE FR102 TO WS-ERROR-TEXT
077900              MOVE WS-PER-T-HH-ID (WS-PER-NDX) TO WS-ERROR-ID-TEXT
078000              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
078100              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
078200         WHEN WS-HH-T-ID (WS-HH-NDX) = WS-PER-T-HH-ID (WS-PER-NDX)
078300              MOVE WS-HH-T-NAME (WS-HH-NDX) TO WS-FOUND-HH-NAME
078400     END-SEARCH.
078500 AA082-EXIT.
078600     EXIT.
078700*
078800 AA090-CLOSE-FILES.
078900     CLOSE    HOUSEHOLDS-FILE
079000              PERSONS-FILE
079100              VEHICLES-FILE
079200              MILEAGE-FILE
079300              MEALS-FILE
079400              OTHEREXP-FILE
079500              REPORT-FILE.
079600 AA090-EXIT.
079700     EXIT.
079800*
079900*    BUILDS THE OWNED-VEHICLE LIST FOR THE CURRENT PERSON AND
080000*    SUMS EACH VEHICLE'S MILEAGE ENTRIES FOR THE RUN YEAR.
080100 BB020-AGGREGATE-VEHICLE-KM.
080200     MOVE     ZERO  TO WS-PV-COUNT.
080300     PERFORM  BB021-SCAN-VEHICLES
080400         THRU BB021-EXIT
080500         VARYING WS-VEH-NDX FROM 1 BY 1
080600         UNTIL WS-VEH-NDX > WS-VEH-COUNT.
080700 BB020-EXIT.
080800     EXIT.
080900 BB021-SCAN-VEHICLES.
081000     IF       WS-VEH-T-PERSON-ID (WS-VEH-NDX) NOT =
081100              WS-PER-T-ID (WS-PER-NDX)
081200              GO TO BB021-EXIT.
081300     ADD      1     TO WS-PV-COUNT.
081400     SET      WS-PV-NDX TO WS-PV-COUNT.
081500     MOVE     WS-VEH-T-ID   (WS-VEH-NDX)
081600              TO WS-PV-VEHICLE-ID (WS-PV-NDX).
081700     MOVE     WS-VEH-T-NAME (WS-VEH-NDX)
081800              TO WS-PV-NAME (WS-PV-NDX).
081900     MOVE     WS-VEH-T-CV (WS-VEH-NDX) TO WS-PV-CV (WS-PV-NDX).
082000     MOVE     ZERO TO WS-PV-KM           (WS-PV-NDX).
082100     MOVE     ZERO TO WS-PV-ENTRY-COUNT  (WS-PV-NDX).
082200     PERFORM  BB022-SUM-MILEAGE
082300         THRU BB022-EXIT
082400         VARYING WS-MIL-NDX FROM 1 BY 1
082500         UNTIL WS-MIL-NDX > WS-MIL-COUNT.
082600 BB021-EXIT.
082700     EXIT.
082800 BB022-SUM-MILEAGE.
082900     IF       WS-MIL-T-VEHICLE-ID (WS-MIL-NDX) NOT =
083000              WS-PV-VEHICLE-ID (WS-PV-NDX)
083100              GO TO BB022-EXIT.
083200     IF       WS-MIL-T-PERSON-ID (WS-MIL-NDX) NOT =
083300              WS-PER-T-ID (WS-PER-NDX)
083400              GO TO BB022-EXIT.
083500     IF       WS-MIL-T-YEAR (WS-MIL-NDX) NOT = FR100-RUN-YEAR
083600              GO TO BB022-EXIT.
083700     ADD      WS-MIL-T-KM (WS-MIL-NDX) TO WS-PV-KM (WS-PV-NDX).
083800     ADD      1 TO WS-PV-ENTRY-COUNT (WS-PV-NDX).
083900 BB022-EXIT.
084000     EXIT.
084100*
084200*    RATES EACH OWNED VEHICLE THAT HAD AT LEAST ONE MILEAGE
084300*    ENTRY IN THE YEAR - VEHICLES WITH NO ENTRIES PRINT NOTHING
084400*    AND DO NOT REACH FR300, PER THE SPEC.
084500 BB030-RATE-VEHICLES.
084600     MOVE     ZERO  TO WS-VEH-DED-TOTAL.
084700     PERFORM  BB031-RATE-ONE-VEHICLE
084800         THRU BB031-EXIT
084900         VARYING WS-PV-NDX FROM 1 BY 1
085000         UNTIL WS-PV-NDX > WS-PV-COUNT.
085100 BB030-EXIT.
085200     EXIT.
085300 BB031-RATE-ONE-VEHICLE.
085400     IF       WS-PV-ENTRY-COUNT (WS-PV-NDX) = ZERO
085500              GO TO BB031-EXIT.
085600     MOVE     WS-PV-CV (WS-PV-NDX) TO WS-FR300-POWER-CV.
085700     MOVE     WS-PV-KM (WS-PV-NDX) TO WS-FR300-TOTAL-KM.
085800     CALL     "FR300" USING WS-FR300-POWER-CV
085900                             WS-FR300-TOTAL-KM
086000                             WS-FR300-DEDUCTION
086100                             WS-FR300-ERROR-CODE.
086200     IF       WS-FR300-ERROR-CODE NOT = ZERO
086300              MOVE FR109 TO WS-ERROR-TEXT
086400              MOVE WS-PV-VEHICLE-ID (WS-PV-NDX)
086500                       TO WS-ERROR-ID-TEXT
086600              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
086700              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
086800              GO TO BB031-EXIT.
086900     MOVE     WS-FR300-DEDUCTION TO WS-PV-DEDUCTION (WS-PV-NDX).
087000     ADD      WS-FR300-DEDUCTION TO WS-VEH-DED-TOTAL.
087100     PERFORM  CC030-PRINT-VEHICLE-LINE
087200         THRU CC030-EXIT.
087300 BB031-EXIT.
087400     EXIT.
087500*
087600 BB040-CALC-MEALS.
087700     MOVE     ZERO  TO WS-MEALS-TOTAL.
087800     PERFORM  BB041-CALC-ONE-MEAL
087900         THRU BB041-EXIT
088000         VARYING WS-MEA-NDX FROM 1 BY 1
088100         UNTIL WS-MEA-NDX > WS-MEA-COUNT.
088200 BB040-EXIT.
088300     EXIT.
088400 BB041-CALC-ONE-MEAL.
088500     IF       WS-MEA-T-PERSON-ID (WS-MEA-NDX) NOT =
088600              WS-PER-T-ID (WS-PER-NDX)
088700              GO TO BB041-EXIT.
088800     IF       WS-MEA-T-YEAR (WS-MEA-NDX) NOT = FR100-RUN-YEAR
088900              GO TO BB041-EXIT.
089000     MOVE     WS-MEA-T-COST (WS-MEA-NDX) TO WS-FR310-MEAL-COST.
089100     CALL     "FR310" USING WS-FR310-MEAL-COST
089200                             WS-FR310-DEDUCTION
089300                             WS-FR310-ERROR-CODE.
089400     IF       WS-FR310-ERROR-CODE NOT = ZERO
089500              MOVE FR110 TO WS-ERROR-TEXT
089600              MOVE WS-MEA-T-PERSON-ID (WS-MEA-NDX)
089700                       TO WS-ERROR-ID-TEXT
089800              DISPLAY WS-ERROR-TEXT WS-ERROR-ID-TEXT UPON CONSOLE
089900              PERFORM CC070-PRINT-ERROR-LINE THRU CC070-EXIT
090000              GO TO BB041-EXIT.
090100     ADD      WS-FR310-DEDUCTION TO WS-MEALS-TOTAL.
090200 BB041-EXIT.
090300     EXIT.
090400*
090500 BB050-CALC-OTHER.
090600     MOVE     ZERO  TO WS-OTHER-TOTAL.
090700     PERFORM  BB051-SUM-ONE-OTHER
090800         THRU BB051-EXIT
090900         VARYING WS-OTH-NDX FROM 1 BY 1
091000         UNTIL WS-OTH-NDX > WS-OTH-COUNT.
091100 BB050-EXIT.
091200     EXIT.
091300 BB051-SUM-ONE-OTHER.
091400     IF       WS-OTH-T-PERSON-ID (WS-OTH-NDX) NOT =
091500              WS-PER-T-ID (WS-PER-NDX)
091600              GO TO BB051-EXIT.
091700     IF       WS-OTH-T-YEAR (WS-OTH-NDX) NOT = FR100-RUN-YEAR
091800              GO TO BB051-EXIT.
091900     ADD      WS-OTH-T-AMOUNT (WS-OTH-NDX) TO WS-OTHER-TOTAL.
092000 BB051-EXIT.
092100     EXIT.
092200*
092300 CC010-PRINT-PAGE-HEAD.
092400     ADD      1     TO WS-PAGE-CNT.
092500     MOVE     SPACES      TO PR-HEAD-LINE.
092600     MOVE     FR100-RUN-YEAR TO PR-H-YEAR.
092700     WRITE    REPORT-RECORD FROM PR-HEAD-LINE
092800              AFTER ADVANCING PAGE.
092900     MOVE     2     TO WS-LINE-CNT.
093000 CC010-EXIT.
093100     EXIT.
093200*
093300 CC020-PRINT-PERSON-HEAD.
093400     IF       WS-LINE-CNT > WS-PAGE-LINES
093500              PERFORM CC010-PRINT-PAGE-HEAD THRU CC010-EXIT.
093600     MOVE     SPACES            TO PR-PERSON-LINE.
093700     MOVE     WS-FOUND-HH-NAME  TO PR-P-HHNAME.
093800     MOVE     WS-PER-T-LAST  (WS-PER-NDX) TO PR-P-LAST.
093900     MOVE     WS-PER-T-FIRST (WS-PER-NDX) TO PR-P-FIRST.
094000     MOVE     WS-PER-T-ID    (WS-PER-NDX) TO PR-P-ID.
094100     WRITE    REPORT-RECORD FROM PR-PERSON-LINE
094200              AFTER ADVANCING 2 LINES.
094300     ADD      2     TO WS-LINE-CNT.
094400 CC020-EXIT.
094500     EXIT.
094600*
094700 CC030-PRINT-VEHICLE-LINE.
094800     IF       WS-LINE-CNT > WS-PAGE-LINES
094900              PERFORM CC010-PRINT-PAGE-HEAD THRU CC010-EXIT.
095000     MOVE     SPACES TO PR-VEHICLE-LINE.
095100     MOVE     WS-PV-VEHICLE-ID (WS-PV-NDX) TO PR-V-ID.
095200     MOVE     WS-PV-NAME       (WS-PV-NDX) TO PR-V-NAME.
095300     MOVE     WS-PV-CV         (WS-PV-NDX) TO PR-V-CV.
095400     MOVE     WS-PV-KM         (WS-PV-NDX) TO PR-V-KM.
095500     MOVE     WS-PV-DEDUCTION  (WS-PV-NDX) TO PR-V-DEDUCTION.
095600     WRITE    REPORT-RECORD FROM PR-VEHICLE-LINE
095700              AFTER ADVANCING 1 LINE.
095800     ADD      1     TO WS-LINE-CNT.
095900 CC030-EXIT.
096000     EXIT.
096100*
096200 CC040-PRINT-PERSON-TOTALS.
096300     IF       WS-LINE-CNT > WS-PAGE-LINES
096400              PERFORM CC010-PRINT-PAGE-HEAD THRU CC010-EXIT.
096500     MOVE     SPACES TO PR-TOTAL-LINE.
096600     MOVE     "VEHICLES/MEALS/OTHER/PERSON TOTAL" TO PR-T-LABEL.
096700     MOVE     WS-VEH-DED-TOTAL TO PR-T-VEH-DED.
096800     MOVE     WS-MEALS-TOTAL   TO PR-T-MEALS.
096900     MOVE     WS-OTHER-TOTAL   TO PR-T-OTHER.
097000     MOVE     WS-PERSON-TOTAL  TO PR-T-TOTAL.
097100     WRITE    REPORT-RECORD FROM PR-TOTAL-LINE
097200              AFTER ADVANCING 2 LINES.
097300     ADD      2     TO WS-LINE-CNT.
097400 CC040-EXIT.
097500     EXIT.
097600*
097700 CC050-PRINT-GRAND-TOTAL.
097800     MOVE     SPACES TO PR-TOTAL-LINE.
097900     MOVE     "GRAND TOTAL - ALL PERSONS" TO PR-T-LABEL.
098000     MOVE     WS-GRAND-TOTAL TO PR-T-TOTAL.
098100     WRITE    REPORT-RECORD FROM PR-TOTAL-LINE
098200              AFTER ADVANCING 3 LINES.
098300 CC050-EXIT.
098400     EXIT.
098500*
098600 CC060-NO-PEOPLE.
098700     MOVE     SPACES  TO PR-ERROR-LINE.
098800     MOVE     FR101   TO PR-E-MSG.
098900     WRITE    REPORT-RECORD FROM PR-ERROR-LINE
099000              AFTER ADVANCING PAGE.
099100 CC060-EXIT.
099200     EXIT.
099300*
099400*    GENERIC RECORD-LEVEL ERROR LINE - CALLER BUILDS WS-ERROR-TEXT
099500*    AND WS-ERROR-ID-TEXT FIRST.  UNLIKE CC060 THIS DOES NOT FORCE
099600*    A PAGE BREAK, SO A RUN OF BAD RECORDS STACKS UP ON THE SAME
099700*    PAGE.  AUDIT #6193.
099800 CC070-PRINT-ERROR-LINE.
099900     IF       WS-LINE-CNT > WS-PAGE-LINES
100000              PERFORM CC010-PRINT-PAGE-HEAD THRU CC010-EXIT.
100100     MOVE     SPACES TO PR-ERROR-LINE.
100200     MOVE     WS-ERROR-TEXT    TO PR-E-MSG-TEXT.
100300     MOVE     WS-ERROR-ID-TEXT TO PR-E-MSG-ID.
100400     WRITE    REPORT-RECORD FROM PR-ERROR-LINE
100500              AFTER ADVANCING 1 LINE.
100600     ADD      1     TO WS-LINE-CNT.
100700 CC070-EXIT.
100800     EXIT.
