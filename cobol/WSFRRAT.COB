000100*****************************************************************
000200*                                                               *
000300*  IN-MEMORY TABLE - MILEAGE DEDUCTION RATE SCALE               *
000400*     ONE ROW PER NORMALISED FISCAL HORSEPOWER (CV 3 THRU 7)   *
000500*     LOADED BY FR300 AA005-BUILD-RATE-TABLE - NOT A DISK FILE *
000600*                                                               *
000700*****************************************************************
000800* RATES ARE 3 DECIMAL PLACES, FIXED AMOUNTS ARE MONEY 2 DP.
000900* BRACKET 1 = UP TO AND INCLUDING 5000 KM (NO FIXED AMOUNT).
001000* BRACKET 2 = 5001 THRU 20000 KM (RATE PLUS FIXED AMOUNT).
001100* BRACKET 3 = OVER 20000 KM (NO FIXED AMOUNT).
001200*
001300* 15/01/26 MLP - CREATED FROM THE OFFICIAL SCALE TABLE.           FR1010  
001400*
001500 01  FR-RATE-TABLE.
001600     03  FR-RATE-ROW             OCCURS 5 TIMES
001700                                  INDEXED BY FR-RATE-NDX.
001800         05  FR-RATE-CV          PIC 9(2)      COMP-3.
001900         05  FR-RATE-LOW-RATE    PIC 9V999     COMP-3.
002000         05  FR-RATE-MID-RATE    PIC 9V999     COMP-3.
002100         05  FR-RATE-MID-FIXED   PIC 9(4)V99   COMP-3.
002200         05  FR-RATE-HIGH-RATE   PIC 9V999     COMP-3.
002300         05  FILLER              PIC X(1).
002400*
