000100*****************************************************************
000200*                                                               *
000300*                FRAIS REELS      START OF DAY                 *
000400*          VALIDATES THE RUN YEAR AND CHAINS TO FR100           *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.          FR000.
001150 AUTHOR.              M L PATOUT.
001180 INSTALLATION.        FISCALITE TREASURY BUREAU - BATCH UNIT.
001200 DATE-WRITTEN.        12/01/1986.
001220 DATE-COMPILED.
001240 SECURITY.            UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900*
002000*    REMARKS.         FRAIS REELS DASHBOARD - START OF DAY.
002010*                     CIS COBOL CONVERSION FROM THE OLD SOD
002020*                     MODULE FOR THE FISCALITE TREASURY BUREAU.
002100*                     READS THE RUN YEAR FROM THE JCL SYSIN CARD,
002200*                     VALIDATES IT AND CHAINS INTO FR100 WHICH
002300*                     BUILDS AND PRINTS THE YEARLY DASHBOARD.
002400*
002500*    CALLED MODULES.  FR100.  (CHAINED VIA CALL, NOT GO TO.)
002600*
002700*    ERROR MESSAGES USED -
002800*                     FR001.
002900*
003000* CHANGES -
003100* 12/01/86 MLP - 1.0.00 CREATED - CHAIN LOGIC TAKEN FROM THE      FR0001  
003200*                       OLD SOD MODULE, SCREEN WORK STRIPPED
003300*                       OUT AS THIS RUNS UNATTENDED OVERNIGHT.
003400* 03/03/89 MLP -    .01 YEAR CARD NOW READ FROM SYSIN RATHER      FR0002  
003500*                       THAN THE OPERATOR CONSOLE - REQUEST
003600*                       FROM OPS TO STOP HOLDING UP THE SHIFT.
003700* 18/11/91 MLP -    .02 SUPPORT FOR MULTI DATE FORMS (UK, USA     FR0003  
003800*                       INTL) CARRIED OVER FROM THE PAYROLL
003900*                       SOD MODULE FOR CONSISTENCY, NOT USED.
004000* 09/12/94 MLP - 1.1    RAISED LOWER YEAR BOUND FROM 1990 TO      FR0004  
004100*                       2000 PER THE NEW TREASURY RETENTION
004200*                       POLICY - SEE FR001 TEXT.
004300* 14/06/99 MLP -    .03 Y2K - WSA-DATE TEST CHANGED FROM          FR0005  
004400*                       000000 TO 00000000. WOW.
004500* 21/03/08 RDC -    .04 UPPER YEAR BOUND RAISED TO 2100 SO        FR0006  
004600*                       THE RUN DOES NOT NEED REVISITING FOR
004700*                       A CENTURY - SEE FR001 TEXT.
004800* 02/10/16 MLP -    .05 ALL FR PROGRAMS NOW CARRY THE STANDARD    FR0007  
004900*                       WS-DATE-FORMATS BLOCK FOR CONSISTENCY.
005000*
005100*****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400*================================
005500*
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01                    IS TOP-OF-FORM
005900     CLASS FR-NUMERIC-CLASS IS "0" THRU "9".
006000*
006100 DATA DIVISION.
006200*================================
006300*
006400 WORKING-STORAGE SECTION.
006500*------------------------
006600 77  WS-PROG-NAME            PIC X(15) VALUE "FR000 (1.1.05)".
006700*
006800 01  WS-DATA.
006900     03  WS-RUN-YEAR         PIC 9(4)       COMP.
007100     03  WS-VALID-SWITCH     PIC X          VALUE "Y".
007200         88  WS-YEAR-VALID             VALUE "Y".
007300         88  WS-YEAR-INVALID            VALUE "N".
007400     03  WS-CARD-COUNT       PIC 9(4)       COMP VALUE ZERO.
007500*
007600 01  WS-DATE-FORMATS.
007700     03  WS-DATE             PIC X(10)  VALUE "99/99/9999".
007800     03  WS-UK-DATE REDEFINES WS-DATE.
007900         05  WS-UK-DAYS      PIC 99.
008000         05  FILLER          PIC X.
008100         05  WS-UK-MONTH     PIC 99.
008200         05  FILLER          PIC X.
008300         05  WS-UK-YEAR      PIC 9(4).
008400     03  WS-USA-DATE REDEFINES WS-DATE.
008500         05  WS-USA-MONTH    PIC 99.
008600         05  FILLER          PIC X.
008700         05  WS-USA-DAYS     PIC 99.
008800         05  FILLER          PIC X.
008900         05  FILLER          PIC 9(4).
009000     03  WS-INTL-DATE REDEFINES WS-DATE.
009100         05  WS-INTL-YEAR    PIC 9(4).
009200         05  FILLER          PIC X.
009300         05  WS-INTL-MONTH   PIC 99.
009400         05  FILLER          PIC X.
009500         05  WS-INTL-DAYS    PIC 99.
009600*
009700 01  WS-YEAR-CARD.
009800     03  WS-CARD-YEAR        PIC 9(4).
009900     03  FILLER              PIC X(76).
010000*
010100 01  ERROR-MESSAGES.
010200     03  FR001      PIC X(58)
010300         VALUE "FR001 RUN YEAR OUTSIDE 2000-2100 RANGE - ABORTING RUN".
010400     03  FR002      PIC X(40)
010500         VALUE "FR002 NO YEAR CARD FOUND ON SYSIN - EOF".
010600*
010700 01  ERROR-CODE                 PIC 999.
010800*
010900 PROCEDURE DIVISION.
011000*===================
011100*
011200 AA000-MAINLINE.
011300     ACCEPT   WS-YEAR-CARD FROM SYSIN.
011400     ADD      1            TO WS-CARD-COUNT.
011500     MOVE     WS-CARD-YEAR TO WS-RUN-YEAR.
011600     PERFORM  0100-VALIDATE-YEAR
011700         THRU 0100-EXIT.
011800     IF       WS-YEAR-INVALID
011900              DISPLAY FR001 UPON CONSOLE
012000              GO TO AA000-ABORT.
012100     CALL     "FR100" USING WS-RUN-YEAR.
012200     GO       TO AA000-EXIT.
012300 AA000-ABORT.
012400     MOVE     16 TO ERROR-CODE.
012500 AA000-EXIT.
012600     STOP     RUN.
012700*
012800 0100-VALIDATE-YEAR.
012900*    YEAR MUST BE IN 2000-2100 - BOTH THIS START-OF-DAY CHECK
013000*    AND THE PER-RECORD YEAR FIELDS IN FR100 USE THE SAME RULE.
013100     SET      WS-YEAR-VALID   TO TRUE.
013200     IF       WS-RUN-YEAR < 2000 OR WS-RUN-YEAR > 2100
013300              SET WS-YEAR-INVALID TO TRUE.
013400 0100-EXIT.
013500     EXIT.
