000100*****************************************************************
000200*                                                               *
000300*  RECORD DEFINITION FOR PERSON FILE                           *
000400*     USES PER-ID AS KEY, PER-HH-ID POINTS BACK TO HOUSEHOLD   *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 52 BYTES PADDED TO 56 BY FILLER.
000800*
000900* THIS RECORD MAY NEED CHANGING IF THE FRAIS REELS SCOPE GROWS.
001000*
001100* 12/01/26 MLP - CREATED.                                         FR1003  
001200* 22/01/26 MLP - NAME FIELDS SPLIT TO MATCH SORT KEY ORDER.       FR1004  
001300*                (LAST NAME, FIRST NAME) PER DASHBOARD SORT.
001400*
001500 01  FR-PERSON-RECORD.
001600     03  PER-ID              PIC 9(6).
001700     03  PER-HH-ID           PIC 9(6).
001800     03  PER-FIRST-NAME      PIC X(20).
001900     03  PER-LAST-NAME       PIC X(20).
002000     03  FILLER              PIC X(4).
002100*
