000100*****************************************************************
000200*                                                               *
000300*                  MEAL DEDUCTION ENGINE                       *
000400*                                                               *
000500*     CALLED FROM FR100 ONCE PER MEAL EXPENSE RECORD.          *
000600*     RETURNS THE DEDUCTIBLE AMOUNT FOR ONE MEAL, APPLYING     *
000700*     THE STATUTORY FLOOR AND CEILING.                         *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.          FR310.
001420 AUTHOR.              M L PATOUT.
001440 INSTALLATION.        FISCALITE TREASURY BUREAU - BATCH UNIT.
001460 DATE-WRITTEN.        14/01/1986.
001480 DATE-COMPILED.
001490 SECURITY.            UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002100*
002200*    REMARKS.         MEAL DEDUCTION ENGINE FOR THE FRAIS REELS
002300*                     DASHBOARD BATCH.  ONE MEAL COST IN, ONE
002400*                     DEDUCTIBLE AMOUNT OUT - NO ACCUMULATION
002500*                     IS DONE HERE, FR100 KEEPS THE YEARLY SUM.
002600*
002700*    CALLED MODULES.  NONE.
002800*
002900*    ERROR CODES RETURNED IN FR310-ERROR-CODE -
003000*                     00  NO ERROR.
003100*                     20  MEAL-COST NEGATIVE.
003200*
003300* CHANGES -
003400* 14/01/86 MLP - 1.0.00 CREATED.                                  FR2101  
003500* 04/02/86 MLP -    .01 ROUNDED CLAUSE ADDED - CUSTOMS            FR2102  
003600*                       QUERY #4471 (SAME AS FR300).
003700* 09/07/91 MLP -    .02 STATUTORY CEILING RAISED FROM 17.60       FR2103  
003800*                       TO 19.40, FLOOR UNCHANGED AT 5.20.
003900* 14/06/99 MLP -    .03 Y2K REVIEW - NO DATE FIELDS USED          FR2104  
004000*                       FOR THIS CALCULATION, NO CHANGE MADE.
004100* 11/05/07 MLP -    .04 ADDED WS-CALL-COUNT FOR THE NIGHTLY       FR2105  
004200*                       VOLUME STATS REQUESTED BY OPS.
004300*
004400*****************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*================================
004800*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS FR-NUMERIC-CLASS IS "0" THRU "9".
005200*
005300 DATA DIVISION.
005400*================================
005500*
005600 WORKING-STORAGE SECTION.
005700*------------------------
005800 77  WS-PROG-NAME           PIC X(15) VALUE "FR310 (1.0.04)".
005900*
006000 01  WS-WORK-FIELDS.
006100     03  WS-STAT-MINIMUM    PIC 9(4)V99    COMP-3 VALUE 5.20.
006200     03  WS-STAT-MAXIMUM    PIC 9(4)V99    COMP-3 VALUE 19.40.
006300     03  WS-CAPPED-COST     PIC 9(4)V99    COMP-3.
006400     03  WS-RAW-DEDUCTION   PIC 9(4)V99    COMP-3.
006500     03  WS-CALL-COUNT      PIC 9(7)       COMP.
006600*
006700*    STANDARD DATE-FORM BLOCK - CARRIED IN EVERY FR PROGRAM SO A
006800*    FUTURE DATED-RULE CHANGE CAN BE KEYED WITHOUT A NEW COPY.
006900 01  WS-DATE-FORMATS.
007000     03  WS-DATE            PIC X(10)  VALUE "99/99/9999".
007100     03  WS-UK-DATE REDEFINES WS-DATE.
007200         05  WS-UK-DAYS     PIC 99.
007300         05  FILLER         PIC X.
007400         05  WS-UK-MONTH    PIC 99.
007500         05  FILLER         PIC X.
007600         05  WS-UK-YEAR     PIC 9(4).
007700     03  WS-USA-DATE REDEFINES WS-DATE.
007800         05  WS-USA-MONTH   PIC 99.
007900         05  FILLER         PIC X.
008000         05  WS-USA-DAYS    PIC 99.
008100         05  FILLER         PIC X.
008200         05  FILLER         PIC 9(4).
008300     03  WS-INTL-DATE REDEFINES WS-DATE.
008400         05  WS-INTL-YEAR   PIC 9(4).
008500         05  FILLER         PIC X.
008600         05  WS-INTL-MONTH  PIC 99.
008700         05  FILLER         PIC X.
008800         05  WS-INTL-DAYS   PIC 99.
008900*
009000 LINKAGE SECTION.
009100*================
009200*
009300 01  FR310-MEAL-COST        PIC 9(4)V99.
009400 01  FR310-DEDUCTION        PIC 9(4)V99.
009500 01  FR310-ERROR-CODE       PIC 99.
009600*
009700 PROCEDURE DIVISION USING FR310-MEAL-COST
009800                          FR310-DEDUCTION
009900                          FR310-ERROR-CODE.
010000*========================================
010100*
010200 AA000-MAINLINE.
010300     ADD      1            TO WS-CALL-COUNT.
010400     MOVE     ZERO         TO FR310-DEDUCTION
010500                              FR310-ERROR-CODE.
010600     IF       FR310-MEAL-COST < ZERO
010700              MOVE 20 TO FR310-ERROR-CODE
010800              GO TO AA000-EXIT.
010900     PERFORM  AA010-CALC-DEDUCTION
011000         THRU AA010-EXIT.
011100 AA000-EXIT.
011200     EXIT     PROGRAM.
011300*
011400 AA010-CALC-DEDUCTION.
011500*    AT OR BELOW THE STATUTORY MINIMUM THERE IS NO DEDUCTION.
011600     IF       FR310-MEAL-COST NOT > WS-STAT-MINIMUM
011700              MOVE ZERO TO FR310-DEDUCTION
011800              GO TO AA010-EXIT.
011900*    CAP THE COST AT THE STATUTORY MAXIMUM BEFORE SUBTRACTING
012000*    THE MINIMUM - THIS IS WHAT BOUNDS THE PER-MEAL DEDUCTION
012100*    TO 14.20 (19.40 LESS 5.20).
012200     IF       FR310-MEAL-COST > WS-STAT-MAXIMUM
012300              MOVE WS-STAT-MAXIMUM TO WS-CAPPED-COST
012400     ELSE
012500              MOVE FR310-MEAL-COST TO WS-CAPPED-COST.
012600     COMPUTE  WS-RAW-DEDUCTION ROUNDED =
012700              WS-CAPPED-COST - WS-STAT-MINIMUM.
012800     MOVE     WS-RAW-DEDUCTION TO FR310-DEDUCTION.
012900 AA010-EXIT.
013000     EXIT.
