000100*****************************************************************
000200*                                                               *
000300*                MILEAGE DEDUCTION ENGINE                      *
000400*                                                               *
000500*     CALLED FROM FR100 ONCE PER VEHICLE WITH ENTRIES IN       *
000600*     THE RUN YEAR.  RETURNS THE MILEAGE DEDUCTION FOR THAT    *
000700*     VEHICLE, ROUNDED TO 2 DECIMAL PLACES.                    *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.          FR300.
001420 AUTHOR.              M L PATOUT.
001440 INSTALLATION.        FISCALITE TREASURY BUREAU - BATCH UNIT.
001460 DATE-WRITTEN.        12/01/1986.
001480 DATE-COMPILED.
001490 SECURITY.            UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002100*
002200*    REMARKS.         MILEAGE DEDUCTION ENGINE FOR THE FRAIS
002300*                     REELS DASHBOARD BATCH.  NORMALISES THE
002400*                     VEHICLE'S FISCAL HORSEPOWER, SELECTS THE
002500*                     ANNUAL-KM BRACKET AND RETURNS THE
002600*                     DEDUCTION AMOUNT TO THE CALLER.
002700*
002800*    CALLED MODULES.  NONE.
002900*
003000*    ERROR CODES RETURNED IN FR300-ERROR-CODE -
003100*                     00  NO ERROR.
003200*                     10  POWER-CV NOT POSITIVE.
003300*                     11  POWER-CV BELOW LOWEST SCALE ROW (1-2).
003400*                     12  TOTAL-KM NEGATIVE.
003410*                     13  POWER-CV ABOVE 50 - OUTSIDE THE
003420*                         VEHICLE MASTER'S VALID 1-50 RANGE.
003500*
003600* CHANGES -
003700* 12/01/86 MLP - 1.0.00 CREATED.                                  FR2001  
003800* 04/02/86 MLP -    .01 ROUNDED CLAUSE ADDED TO DEDUCTION         FR2002  
003900*                       COMPUTE - CUSTOMS QUERY #4471.
004000* 19/03/86 MLP -    .02 SPLIT RATE TABLE LOAD INTO ITS OWN        FR2003  
004100*                       PARAGRAPH SO FR310 COULD BORROW THE
004200*                       TABLE SEARCH PATTERN.
004300* 02/09/86 MLP -    .03 RAISED CV UPPER CLAMP TEST TO HANDLE      FR2004  
004400*                       THE NEW 50 CV FLEET VEHICLES.
004500* 21/11/92 MLP -    .04 COMMENTS TIDIED FOR THE EC SCALE          FR2005  
004600*                       CHANGEOVER - RATES UNCHANGED.
004700* 14/06/99 MLP -    .05 Y2K - MIL-YEAR IS ALREADY CCYY ON         FR2006  
004800*                       DISK SO NO FIELD WIDTH CHANGE HERE.
004900* 08/03/04 RDC -    .06 FIXED BRACKET-3 RATE MIS-KEYED AS         FR2007
005000*                       0.047 INSTEAD OF 0.470 FOR CV 6.
005010* 09/05/18 RDC - 1.1    INTERNAL AUDIT #6193 - POWER-CV ABOVE    FR2008
005020*                       50 WAS FALLING THROUGH TO THE >= 7 TEST
005030*                       AND GETTING CLAMPED INTO THE CV-7
005040*                       BRACKET INSTEAD OF BEING REJECTED.
005050*                       ADDED ERROR CODE 13 - SEE FR100 FR109.
005100*
005200*****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*================================
005600*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS FR-NUMERIC-CLASS IS "0" THRU "9".
006000*
006100 DATA DIVISION.
006200*================================
006300*
006400 WORKING-STORAGE SECTION.
006500*------------------------
006600 77  WS-PROG-NAME           PIC X(15) VALUE "FR300 (1.1.00)".
006700*
006800 01  WS-WORK-FIELDS.
006900     03  WS-NORM-CV         PIC 9(2)       COMP.
007000     03  WS-NDX             PIC 9(2)       COMP.
007100     03  WS-BRACKET         PIC 9          COMP.
007200     03  WS-RATE            PIC 9V999      COMP-3.
007300     03  WS-FIXED-AMT       PIC 9(4)V99    COMP-3.
007400     03  WS-RAW-DEDUCTION   PIC 9(7)V99    COMP-3.
007500*
007600*    STANDARD DATE-FORM BLOCK - CARRIED IN EVERY FR PROGRAM SO A
007700*    FUTURE DATED-RATE-SCALE CHANGE CAN BE KEYED WITHOUT A COPY.
007800 01  WS-DATE-FORMATS.
007900     03  WS-DATE            PIC X(10)  VALUE "99/99/9999".
008000     03  WS-UK-DATE REDEFINES WS-DATE.
008100         05  WS-UK-DAYS     PIC 99.
008200         05  FILLER         PIC X.
008300         05  WS-UK-MONTH    PIC 99.
008400         05  FILLER         PIC X.
008500         05  WS-UK-YEAR     PIC 9(4).
008600     03  WS-USA-DATE REDEFINES WS-DATE.
008700         05  WS-USA-MONTH   PIC 99.
008800         05  FILLER         PIC X.
008900         05  WS-USA-DAYS    PIC 99.
009000         05  FILLER         PIC X.
009100         05  FILLER         PIC 9(4).
009200     03  WS-INTL-DATE REDEFINES WS-DATE.
009300         05  WS-INTL-YEAR   PIC 9(4).
009400         05  FILLER         PIC X.
009500         05  WS-INTL-MONTH  PIC 99.
009600         05  FILLER         PIC X.
009700         05  WS-INTL-DAYS   PIC 99.
009800*
009900 COPY "WSFRRAT.COB".
010000*
010100 LINKAGE SECTION.
010200*================
010300*
010400 01  FR300-POWER-CV         PIC 9(2).
010500 01  FR300-TOTAL-KM         PIC 9(6)V9.
010600 01  FR300-DEDUCTION        PIC 9(7)V99.
010700 01  FR300-ERROR-CODE       PIC 99.
010800*
010900 PROCEDURE DIVISION USING FR300-POWER-CV
011000                          FR300-TOTAL-KM
011100                          FR300-DEDUCTION
011200                          FR300-ERROR-CODE.
011300*========================================
011400*
011500 AA000-MAINLINE.
011600     MOVE     ZERO         TO FR300-DEDUCTION
011700                              FR300-ERROR-CODE.
011800     PERFORM  AA005-BUILD-RATE-TABLE
011900         THRU AA005-EXIT.
012000     PERFORM  AA010-NORMALIZE-POWER
012100         THRU AA010-EXIT.
012200     IF       FR300-ERROR-CODE NOT = ZERO
012300              GO TO AA000-EXIT.
012400     IF       FR300-TOTAL-KM < ZERO
012500              MOVE 12 TO FR300-ERROR-CODE
012600              GO TO AA000-EXIT.
012700     PERFORM  AA020-SELECT-BRACKET
012800         THRU AA020-EXIT.
012900     PERFORM  AA030-CALC-DEDUCTION
013000         THRU AA030-EXIT.
013100 AA000-EXIT.
013200     EXIT     PROGRAM.
013300*
013400 AA005-BUILD-RATE-TABLE.
013500*    THE OFFICIAL SCALE - CV 3 THRU 7, SEE SPEC BUSINESS RULES.
013600     MOVE     3            TO FR-RATE-CV    (1).
013700     MOVE     0.529        TO FR-RATE-LOW-RATE  (1).
013800     MOVE     0.316        TO FR-RATE-MID-RATE  (1).
013900     MOVE     1065.00      TO FR-RATE-MID-FIXED (1).
014000     MOVE     0.370        TO FR-RATE-HIGH-RATE (1).
014100     MOVE     4            TO FR-RATE-CV    (2).
014200     MOVE     0.606        TO FR-RATE-LOW-RATE  (2).
014300     MOVE     0.340        TO FR-RATE-MID-RATE  (2).
014400     MOVE     1330.00      TO FR-RATE-MID-FIXED (2).
014500     MOVE     0.407        TO FR-RATE-HIGH-RATE (2).
014600     MOVE     5            TO FR-RATE-CV    (3).
014700     MOVE     0.636        TO FR-RATE-LOW-RATE  (3).
014800     MOVE     0.357        TO FR-RATE-MID-RATE  (3).
014900     MOVE     1395.00      TO FR-RATE-MID-FIXED (3).
015000     MOVE     0.427        TO FR-RATE-HIGH-RATE (3).
015100     MOVE     6            TO FR-RATE-CV    (4).
015200     MOVE     0.665        TO FR-RATE-LOW-RATE  (4).
015300     MOVE     0.374        TO FR-RATE-MID-RATE  (4).
015400     MOVE     1457.00      TO FR-RATE-MID-FIXED (4).
015500     MOVE     0.447        TO FR-RATE-HIGH-RATE (4).
015600     MOVE     7            TO FR-RATE-CV    (5).
015700     MOVE     0.697        TO FR-RATE-LOW-RATE  (5).
015800     MOVE     0.394        TO FR-RATE-MID-RATE  (5).
015900     MOVE     1515.00      TO FR-RATE-MID-FIXED (5).
016000     MOVE     0.470        TO FR-RATE-HIGH-RATE (5).
016100 AA005-EXIT.
016200     EXIT.
016300*
016400 AA010-NORMALIZE-POWER.
016500*    POWER-CV MUST BE POSITIVE - ERROR 10 OTHERWISE.
016600     IF       FR300-POWER-CV NOT > ZERO
016700              MOVE 10 TO FR300-ERROR-CODE
016800              GO TO AA010-EXIT.
016810*    AUDIT #6193 - POWER-CV IS 1-50 ON ENTRY PER THE VEHICLE
016820*    MASTER LAYOUT - ANYTHING ABOVE 50 IS A BAD RECORD, NOT
016830*    JUST ANOTHER HIGH-CV VEHICLE TO CLAMP INTO BRACKET 7.
016840     IF       FR300-POWER-CV > 50
016850              MOVE 13 TO FR300-ERROR-CODE
016860              GO TO AA010-EXIT.
016900     IF       FR300-POWER-CV >= 7
017000              MOVE 7  TO WS-NORM-CV
017100     ELSE
017200              MOVE FR300-POWER-CV TO WS-NORM-CV.
017300*    1 OR 2 CV IS BELOW THE LOWEST SCALE ROW - UNSUPPORTED.
017400     IF       WS-NORM-CV < 3
017500              MOVE 11 TO FR300-ERROR-CODE.
017600 AA010-EXIT.
017700     EXIT.
017800*
017900 AA020-SELECT-BRACKET.
018000*    FIND THE RATE ROW FOR THE NORMALISED CV, THEN PICK THE
018100*    BRACKET BY THE INCLUSIVE-MAXIMUM RULE.
018200     SET      FR-RATE-NDX TO 1.
018300     SEARCH   FR-RATE-ROW
018400         AT END
018500              MOVE 11 TO FR300-ERROR-CODE
018600              GO TO AA020-EXIT
018700         WHEN FR-RATE-CV (FR-RATE-NDX) = WS-NORM-CV
018800              CONTINUE
018900     END-SEARCH.
019000     IF       FR300-TOTAL-KM NOT > 5000.0
019100              MOVE 1 TO WS-BRACKET
019200     ELSE
019300         IF   FR300-TOTAL-KM NOT > 20000.0
019400              MOVE 2 TO WS-BRACKET
019500         ELSE
019600              MOVE 3 TO WS-BRACKET.
019700 AA020-EXIT.
019800     EXIT.
019900*
020000 AA030-CALC-DEDUCTION.
020100     EVALUATE WS-BRACKET
020200         WHEN 1
020300              MOVE FR-RATE-LOW-RATE  (FR-RATE-NDX) TO WS-RATE
020400              MOVE ZERO                            TO WS-FIXED-AMT
020500         WHEN 2
020600              MOVE FR-RATE-MID-RATE  (FR-RATE-NDX) TO WS-RATE
020700              MOVE FR-RATE-MID-FIXED (FR-RATE-NDX) TO WS-FIXED-AMT
020800         WHEN 3
020900              MOVE FR-RATE-HIGH-RATE (FR-RATE-NDX) TO WS-RATE
021000              MOVE ZERO                            TO WS-FIXED-AMT
021100     END-EVALUATE.
021200     COMPUTE  WS-RAW-DEDUCTION ROUNDED =
021300              (FR300-TOTAL-KM * WS-RATE) + WS-FIXED-AMT.
021400     MOVE     WS-RAW-DEDUCTION TO FR300-DEDUCTION.
021500 AA030-EXIT.
021600     EXIT.
